000010*================================================================*
000020*  VALIDA-GEO.CPY                                               *
000030*  Area de comunicacao entre o programa principal PT005000 e o  *
000040*  subprograma validador de coordenadas PT005900.                *
000050*  Usar REPLACING ==::== BY == 5900 == tanto na WORKING-STORAGE  *
000060*  de quem chama quanto na LINKAGE do subprograma chamado - o    *
000070*  mesmo padrao usado pelo antigo validador de CPF/CNPJ.         *
000080*----------------------------------------------------------------*
000090*  VERSAO 01 - J.MOTA     - 14.02.1989 - LAYOUT ORIGINAL         *
000100*----------------------------------------------------------------*
000110 01  REG::==.
000120     03  FILLER                  PIC S9(004)      COMP.
000130     03  LATITUDE::==             PIC S9(003)V9(006).
000140     03  LONGITUDE::==            PIC S9(003)V9(006).
000150     03  LAT-MINIMA::==           PIC S9(003)V9(001).
000160     03  LAT-MAXIMA::==           PIC S9(003)V9(001).
000170     03  LON-MINIMA::==           PIC S9(003)V9(001).
000180     03  LON-MAXIMA::==           PIC S9(003)V9(001).
000190     03  RETORNO::==              PIC 9(001).
000200     03  MENSAGEM::==             PIC X(060).
000210     03  FILLER                  PIC X(010).
