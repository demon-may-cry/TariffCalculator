000010*================================================================*
000020*  FD-FRETE-PARAM.CPY                                           *
000030*  Layout do registro unico de PARAMETROS da tarifacao, lido    *
000040*  uma vez no inicio do lote (faixas de coordenadas, distancia  *
000050*  minima e custos/minimos por peso e por volume).              *
000060*  Usar REPLACING ==::== BY == -FDP == na FILE SECTION e        *
000070*  REPLACING ==::== BY == -WSP == na WORKING-STORAGE.           *
000080*----------------------------------------------------------------*
000090*  VERSAO 01 - J.MOTA     - 14.02.1989 - LAYOUT ORIGINAL         *
000100*----------------------------------------------------------------*
000110 01  REG::==.
000120     03  PARM-LAT-MINIMA::==     PIC S9(003)V9(001).
000130     03  PARM-LAT-MAXIMA::==     PIC S9(003)V9(001).
000140     03  PARM-LON-MINIMA::==     PIC S9(003)V9(001).
000150     03  PARM-LON-MAXIMA::==     PIC S9(003)V9(001).
000160     03  PARM-DIST-MINIMA-KM::== PIC S9(005)V999.
000170     03  PARM-CUSTO-KG::==       PIC S9(007)V99.
000180     03  PARM-PRECO-MIN-PESO::== PIC S9(009)V99.
000190     03  PARM-CUSTO-M3::==       PIC S9(007)V99.
000200     03  PARM-PRECO-MIN-VOL::==  PIC S9(009)V99.
000210     03  FILLER                  PIC X(016).
