000010*================================================================*
000020*  FD-FRETE-ENTRADA.CPY                                         *
000030*  Layout do registro de ENTRADA do lote de calculo de frete.   *
000040*  Um registro = uma encomenda (shipment), com ate 10 pacotes.  *
000050*  Usar REPLACING ==::== BY == -FDE == na FILE SECTION e        *
000060*  REPLACING ==::== BY == -WSE == na WORKING-STORAGE (area de   *
000070*  trabalho para onde o registro e lido com READ...INTO).       *
000080*----------------------------------------------------------------*
000090*  VERSAO 01 - J.MOTA     - 14.02.1989 - LAYOUT ORIGINAL         *
000100*----------------------------------------------------------------*
000110 01  REG::==.
000120     03  SHPM-NUMERO::==         PIC 9(006).
000130     03  SHPM-MOEDA::==          PIC X(003).
000140     03  SHPM-LAT-ORIGEM::==     PIC S9(003)V9(006).
000150     03  SHPM-LON-ORIGEM::==     PIC S9(003)V9(006).
000160     03  SHPM-LAT-DESTINO::==    PIC S9(003)V9(006).
000170     03  SHPM-LON-DESTINO::==    PIC S9(003)V9(006).
000180     03  SHPM-QTD-PACOTES::==    PIC 9(002).
000190     03  SHPM-PACOTE-TAB::==     OCCURS 10 TIMES.
000200         05  PCT-PESO-GRAMAS::== PIC 9(007).
000210         05  PCT-COMPR-MM::==    PIC 9(004).
000220         05  PCT-LARGU-MM::==    PIC 9(004).
000230         05  PCT-ALTUR-MM::==    PIC 9(004).
000240     03  FILLER                  PIC X(013).
