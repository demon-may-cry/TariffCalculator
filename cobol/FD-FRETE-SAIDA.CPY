000010*================================================================*
000020*  FD-FRETE-SAIDA.CPY                                           *
000030*  Layout do registro de SAIDA do lote de calculo de frete.     *
000040*  Um registro = uma encomenda precificada (ou rejeitada).      *
000050*  Usar REPLACING ==::== BY == -FDS == na FILE SECTION e        *
000060*  REPLACING ==::== BY == -WSO == na WORKING-STORAGE (area de   *
000070*  trabalho montada antes de cada WRITE).                       *
000080*----------------------------------------------------------------*
000090*  VERSAO 01 - J.MOTA     - 14.02.1989 - LAYOUT ORIGINAL         *
000100*----------------------------------------------------------------*
000110 01  REG::==.
000120     03  SHPM-NUMERO::==         PIC 9(006).
000130     03  SHPM-MOEDA::==          PIC X(003).
000140     03  SHPM-PRECO-TOTAL::==    PIC S9(009)V99.
000150     03  SHPM-PRECO-MINIMO::==   PIC S9(009)V99.
000160     03  SHPM-DISTANCIA-KM::==   PIC S9(005)V999.
000170     03  SHPM-SITUACAO::==       PIC X(001).
000180     03  SHPM-TEXTO-ERRO::==     PIC X(060).
000190     03  FILLER                  PIC X(020).
