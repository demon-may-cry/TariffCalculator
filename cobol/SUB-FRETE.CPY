000010*================================================================*
000020*  SUB-FRETE.CPY                                                *
000030*  Area de comunicacao entre o programa principal PT005000 e o  *
000040*  subprograma emissor do resumo do lote PT005903.              *
000050*  Usar REPLACING ==::== BY == SBT == na WORKING-STORAGE de     *
000060*  quem chama e REPLACING ==::== BY == LKS == na LINKAGE do     *
000070*  subprograma chamado.                                         *
000080*----------------------------------------------------------------*
000090*  VERSAO 01 - J.MOTA     - 14.02.1989 - LAYOUT ORIGINAL         *
000100*----------------------------------------------------------------*
000110 01  REG::==.
000120     03  FILLER                  PIC S9(004)      COMP.
000130     03  TOT-LIDOS::==            PIC 9(006).
000140     03  TOT-ACEITOS::==          PIC 9(006).
000150     03  TOT-REJEITADOS::==       PIC 9(006).
000160     03  TOT-VALOR-GERAL::==      PIC S9(011)V99.
000170     03  RETORNO::==              PIC X(002).
000180     03  MENSAGEM::==             PIC X(050).
000190     03  FILLER                  PIC X(010).
