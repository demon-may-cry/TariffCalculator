000010*================================================================*
000020 IDENTIFICATION                  DIVISION.
000030*================================================================*
000040 PROGRAM-ID.                     PT005000.
000050 AUTHOR.                         J.MOTA.
000060 INSTALLATION.                   COOPFRETE - CPD CURITIBA.
000070 DATE-WRITTEN.                   20 FEV 1989.
000080 DATE-COMPILED.
000090 SECURITY.                       USO INTERNO - COOPFRETE.
000100*----------------------------------------------------------------*
000110*REMARKS.
000120*     *----------------------------------------------------------*
000130*     *#NOME     : PT005000 ---> CALCULO DE FRETE - LOTE         *
000140*     *----------------------------------------------------------*
000150*     *#TIPO     : COBOL - PROGRAMA PRINCIPAL (BATCH)            *
000160*     *----------------------------------------------------------*
000170*     *#ANALISTA : J. MOTA                                      *
000180*     *----------------------------------------------------------*
000190*     *#FUNCAO   : LER O ARQUIVO DE ENCOMENDAS (FRETE.ENTRADA),  *
000200*     *            VALIDAR AS COORDENADAS DE ORIGEM E DESTINO,   *
000210*     *            CALCULAR O PRECO DO FRETE POR PESO E POR      *
000220*     *            VOLUME, APLICAR O ADICIONAL POR DISTANCIA     *
000230*     *            QUANDO A DISTANCIA SUPERAR A MINIMA           *
000240*     *            PARAMETRIZADA, GRAVAR UM REGISTRO DE SAIDA    *
000250*     *            POR ENCOMENDA (FRETE.SAIDA) E, NO FINAL,      *
000260*     *            CHAMAR O PT005903 PARA EMITIR O RESUMO DO     *
000270*     *            LOTE.                                         *
000280*     *----------------------------------------------------------*
000290*     * HISTORICO DE ALTERACOES                                  *
000300*     *----------------------------------------------------------*
000310*     * VERSAO 01 - J.MOTA     - 20.02.1989 - PROGRAMA ORIGINAL  *JM200289
000320*     * VERSAO 02 - J.MOTA     - 02.05.1989 - REQ-0042: INCLUIDO *JM020589
000330*     *             O PISO MINIMO DE PRECO POR VOLUME, ALEM DO   *JM020589
000340*     *             PISO JA EXISTENTE POR PESO                   *JM020589
000350*     * VERSAO 03 - R.ALMADA   - 30.08.1990 - REQ-0070: CRIADO O *RA300890
000360*     *             PROGRAMA PT005900 PARA VALIDAR AS COORDENADAS*RA300890
000370*     *             (ANTES A FAIXA ERA FIXA DENTRO DESTE         *RA300890
000380*     *             PROGRAMA E NAO PARAMETRIZAVEL)               *RA300890
000390*     * VERSAO 04 - R.ALMADA   - 12.03.1992 - REQ-0103: REGRA DE *RA120392
000400*     *             NORMALIZACAO DAS DIMENSOES DO PACOTE PARA    *RA120392
000410*     *             MULTIPLO DE 50MM, COM LIMITE MAXIMO DE 1500MM*RA120392
000420*     * VERSAO 05 - C.FARIAS   - 07.10.1994 - REQ-0118: ADICIONAL*CF071094
000430*     *             POR DISTANCIA PASSOU A SER CALCULADO PELO    *CF071094
000440*     *             MULTIPLICADOR DISTANCIA/DISTANCIA-MINIMA, EM *CF071094
000450*     *             VEZ DE UMA TABELA DE FAIXAS FIXA             *CF071094
000460*     * VERSAO 06 - S.PEIXOTO  - 21.01.1999 - REQ-0233: BUG DO   *SP210199
000470*     *             ANO 2000 - CAMPOS DE DATA NAO SAO USADOS     *SP210199
000480*     *             NESTE PROGRAMA; CERTIFICACAO Y2K SEM         *SP210199
000490*     *             ALTERACAO DE LAYOUT                          *SP210199
000500*     * VERSAO 07 - M.QUEIROZ  - 14.06.2001 - REQ-0298: REVISAO  *MQ140601
000510*     *             DO ARREDONDAMENTO DO PRECO FINAL E DO PRECO  *MQ140601
000520*     *             MINIMO PARA CIMA (SEMPRE PARA O CENTAVO      *MQ140601
000530*     *             SEGUINTE), CONFORME NORMA DA DIRETORIA       *MQ140601
000540*     * VERSAO 08 - M.QUEIROZ  - 03.09.2003 - REQ-0352: MOEDA DA *MQ030903
000550*     *             ENCOMENDA PASSOU A SER GRAVADA NA SAIDA, SEM *MQ030903
000560*     *             CONVERSAO (CADA ENCOMENDA JA VEM NA SUA      *MQ030903
000570*     *             PROPRIA MOEDA)                               *MQ030903
000580*     * VERSAO 09 - M.QUEIROZ  - 09.02.2006 - REQ-0410: AUDITORIA*MQ090206
000590*     *             APONTOU DIFERENCA DE 1 CENTAVO EM ALGUNS     *MQ090206
000600*     *             FRETES DE VALOR LIMITE - WS-PRECO-FINAL SO   *MQ090206
000610*     *             GUARDAVA 6 CASAS DECIMAIS E TRUNCAVA PARTE DO*MQ090206
000620*     *             MULTIPLICADOR (10 CASAS) ANTES DO ARREDONDA- *MQ090206
000630*     *             MENTO PARA CIMA. AMPLIADA A PRECISAO DE      *MQ090206
000640*     *             WS-PRECO-FINAL E DE WS-ARR-ENTRADA/CENTAVOS/ *MQ090206
000650*     *             RESTO PARA NAO PERDER CASAS ANTES DO CEILING *MQ090206
000660*     * VERSAO 10 - M.QUEIROZ  - 14.06.2006 - REQ-0427: ENCOMENDA*MQ140606
000670*     *             COM MAIS DE 10 PACOTES ESTOURAVA A TABELA    *MQ140606
000680*     *             SHPM-PACOTE-TAB - PASSOU A SER REJEITADA EM  *MQ140606
000690*     *             RT-CALCULAR-PESO-VOLUME ANTES DE PERCORRER A *MQ140606
000700*     *             TABELA (LIMITE FIXO DE 10 PACOTES POR LOTE)  *MQ140606
000710*     * VERSAO 11 - M.QUEIROZ  - 14.06.2006 - REQ-0428: REMOVIDO *MQ140606
000720*     *            O MNEMONICO C01/TOP-OF-FORM DO SPECIAL-NAMES -*MQ140606
000730*     *             NAO HAVIA IMPRESSAO NESTE PROGRAMA, O        *MQ140606
000740*     *            MNEMONICO NUNCA FOI REFERENCIADO NA PROCEDURE *MQ140606
000750*     *             DIVISION. PARAGRAFO SPECIAL-NAMES REMOVIDO   *MQ140606
000760*     * VERSAO 12 - M.QUEIROZ - 27.07.2006 - REQ-0441: AUDITORIA *MQ270706
000770*     *             DE LAYOUT APONTOU REDEFINES DECORATIVAS COM  *MQ270706
000780*     *             TAMANHO MENOR QUE O GRUPO REDEFINIDO         *MQ270706
000790*     *             (WSS-TOTAIS-R E WSS-CALCULO-DIST-R) - AMBAS  *MQ270706
000800*     *             CORRIGIDAS PARA O TAMANHO EXATO DO GRUPO     *MQ270706
000810*     * VERSAO 13 - M.QUEIROZ  - 04.08.2006 - REQ-0452: NORMA DO *MQ040806
000820*     *             CPD EXIGE SPECIAL-NAMES EM TODO PROGRAMA -   *MQ040806
000830*     *            VERSAO 11 REMOVEU O PARAGRAFO INTEIRO AO TIRAR*MQ040806
000840*     *             O MNEMONICO C01/TOP-OF-FORM; RESTABELECIDO O *MQ040806
000850*     *             PARAGRAFO, AGORA COM CURRENCY SIGN           *MQ040806
000860*     *----------------------------------------------------------*MQ040806
000870*                                                                *MQ040806
000880*================================================================*
000890 ENVIRONMENT                     DIVISION.
000900*================================================================*
000910 CONFIGURATION                   SECTION.
000920*----------------------------------------------------------------*
000930 SPECIAL-NAMES.
000940     CURRENCY SIGN               IS '$'.
000950*----------------------------------------------------------------*
000960 INPUT-OUTPUT                    SECTION.
000970*----------------------------------------------------------------*
000980 FILE-CONTROL.
000990*
001000*  ---> Arquivo de ENTRADA - encomendas do lote
001010     SELECT ARQ-FRETE-ENTRADA    ASSIGN TO DISK
001020            ORGANIZATION         IS LINE SEQUENTIAL
001030            FILE STATUS          IS FS-FRETE-ENTRADA.
001040*
001050*  ---> Arquivo de PARAMETROS - lido uma unica vez
001060     SELECT ARQ-FRETE-PARAM      ASSIGN TO DISK
001070            ORGANIZATION         IS LINE SEQUENTIAL
001080            FILE STATUS          IS FS-FRETE-PARAM.
001090*
001100*  ---> Arquivo de SAIDA - uma linha por encomenda
001110     SELECT ARQ-FRETE-SAIDA      ASSIGN TO DISK
001120            ORGANIZATION         IS LINE SEQUENTIAL
001130            FILE STATUS          IS FS-FRETE-SAIDA.
001140*
001150*================================================================*
001160 DATA                            DIVISION.
001170*================================================================*
001180 FILE                            SECTION.
001190*----------------------------------------------------------------*
001200 FD  ARQ-FRETE-ENTRADA           VALUE OF FILE-ID IS
001210                                                'FRETE.ENTRADA'
001220     LABEL RECORDS               IS STANDARD
001230     DATA RECORD                 IS REG-FDE.
001240 COPY 'FD-FRETE-ENTRADA.CPY'     REPLACING ==::== BY == -FDE ==.
001250*
001260 FD  ARQ-FRETE-PARAM             VALUE OF FILE-ID IS
001270                                                'FRETE.PARAM'
001280     LABEL RECORDS               IS STANDARD
001290     DATA RECORD                 IS REG-FDP.
001300 COPY 'FD-FRETE-PARAM.CPY'       REPLACING ==::== BY == -FDP ==.
001310*
001320 FD  ARQ-FRETE-SAIDA             VALUE OF FILE-ID IS
001330                                                'FRETE.SAIDA'
001340     LABEL RECORDS               IS STANDARD
001350     DATA RECORD                 IS REG-FDS.
001360 COPY 'FD-FRETE-SAIDA.CPY'       REPLACING ==::== BY == -FDS ==.
001370*
001380*----------------------------------------------------------------*
001390 WORKING-STORAGE                 SECTION.
001400*----------------------------------------------------------------*
001410 77  FILLER                      PIC  X(032)         VALUE
001420     'III  WORKING STORAGE SECTION III'.
001430*
001440 77  WSS-FIM-ARQ                 PIC  X(001)         VALUE 'N'.
001450     88 FIM-ARQ                  VALUE 'S' 's'.
001460*
001470 77  WSS-REJEITADO               PIC  X(001)         VALUE 'N'.
001480*
001490*----------------------------------------------------------------*
001500*    VARIAVEIS - AUXILIARES
001510*----------------------------------------------------------------*
001520 01  WSS-AUXILIARES.
001530     03  WSS-TEXTO-ERRO          PIC  X(060)         VALUE SPACES.
001540     03  WSS-IND-PCT             PIC  9(002) COMP    VALUE ZEROS.
001550     03  WSS-MENSAGEM            PIC  X(060)         VALUE SPACES.
001560*
001570*----------------------------------------------------------------*
001580*    VARIAVEIS - FILE STATUS
001590*----------------------------------------------------------------*
001600     03  FS-FRETE-ENTRADA        PIC  X(002)         VALUE SPACES.
001610     03  FS-FRETE-PARAM          PIC  X(002)         VALUE SPACES.
001620     03  FS-FRETE-SAIDA          PIC  X(002)         VALUE SPACES.
001630*
001640*----------------------------------------------------------------*
001650*    VARIAVEIS - TOTAIS DE CONTROLE DO LOTE
001660*  VERSAO 12 - M.QUEIROZ - 27.07.2006 - REDEFINES ESTAVA COM     *MQ270706
001670*              X(020), 5 BYTES MENOR QUE O GRUPO (25 BYTES) -    *MQ270706
001680*              CORRIGIDO PARA X(025)                             *MQ270706
001690*----------------------------------------------------------------*
001700 01  WSS-TOTAIS.
001710     03  WSS-TOT-LIDOS           PIC  9(006) COMP    VALUE ZEROS.
001720     03  WSS-TOT-ACEITOS         PIC  9(006) COMP    VALUE ZEROS.
001730     03  WSS-TOT-REJEITADOS      PIC  9(006) COMP    VALUE ZEROS.
001740     03  WSS-TOT-VALOR-GERAL     PIC S9(011)V99      VALUE ZEROS.
001750 01  WSS-TOTAIS-R                REDEFINES WSS-TOTAIS.
001760     03  WSS-TOTAIS-BYTES        PIC  X(025).
001770*
001780*----------------------------------------------------------------*
001790*    VARIAVEIS - SOMATORIO DE PESO E VOLUME DA ENCOMENDA         *
001800*----------------------------------------------------------------*
001810 01  WS-SOMATORIOS.
001820     03  WS-PESO-TOTAL-G         PIC  9(009) COMP    VALUE ZEROS.
001830     03  WS-PESO-TOTAL-KG        PIC S9(007)V9(003)  VALUE ZEROS.
001840     03  WS-VOLUME-TOTAL-M3      PIC S9(005)V9(004)  VALUE ZEROS.
001850*
001860*----------------------------------------------------------------*
001870*    VARIAVEIS - NORMALIZACAO DE UM LADO DO PACOTE (ARRED. 50MM) *
001880*----------------------------------------------------------------*
001890 01  WS-ARR-50.
001900     03  WS-ARR-50-ENTRADA       PIC  9(004) COMP    VALUE ZEROS.
001910     03  WS-ARR-50-RESTO         PIC  9(004) COMP    VALUE ZEROS.
001920     03  WS-ARR-50-SAIDA         PIC  9(004) COMP    VALUE ZEROS.
001930*
001940*----------------------------------------------------------------*
001950*    VARIAVEIS - NORMALIZACAO E VOLUME DE UM PACOTE              *
001960*----------------------------------------------------------------*
001970 01  WS-PACOTE-CALC.
001980     03  WS-PCT-COMPR-NORM       PIC  9(004) COMP    VALUE ZEROS.
001990     03  WS-PCT-LARGU-NORM       PIC  9(004) COMP    VALUE ZEROS.
002000     03  WS-PCT-ALTUR-NORM       PIC  9(004) COMP    VALUE ZEROS.
002010     03  WS-PCT-VOLUME-M3        PIC S9(003)V9(004)  VALUE ZEROS.
002020*
002030*----------------------------------------------------------------*
002040*    VARIAVEIS - PRECIFICACAO DA ENCOMENDA                       *
002050*----------------------------------------------------------------*
002060 01  WS-PRECIFICACAO.
002070     03  WS-PRECO-POR-PESO       PIC S9(009)V9(006)  VALUE ZEROS.
002080     03  WS-PRECO-POR-VOLUME     PIC S9(009)V9(006)  VALUE ZEROS.
002090     03  WS-PRECO-BASE           PIC S9(009)V9(006)  VALUE ZEROS.
002100     03  WS-PRECO-FINAL          PIC S9(011)V9(010)  VALUE ZEROS.
002110*
002120*----------------------------------------------------------------*
002130*    VARIAVEIS - CALCULO DA DISTANCIA (FORMULA DE HAVERSINE)     *
002140*  VERSAO 12 - M.QUEIROZ - 27.07.2006 - REDEFINES ESTAVA COM     *MQ270706
002150*              X(060), 47 BYTES MENOR QUE O GRUPO (107 BYTES) -  *MQ270706
002160*              CORRIGIDO PARA X(107)                             *MQ270706
002170*----------------------------------------------------------------*
002180 01  WSS-CALCULO-DIST.
002190     03  WS-LAT-ORIGEM-RAD       PIC S9(003)V9(009)  VALUE ZEROS.
002200     03  WS-LAT-DESTINO-RAD      PIC S9(003)V9(009)  VALUE ZEROS.
002210     03  WS-LON-ORIGEM-RAD       PIC S9(003)V9(009)  VALUE ZEROS.
002220     03  WS-LON-DESTINO-RAD      PIC S9(003)V9(009)  VALUE ZEROS.
002230     03  WS-DLA                  PIC S9(003)V9(009)  VALUE ZEROS.
002240     03  WS-DLO                  PIC S9(003)V9(009)  VALUE ZEROS.
002250     03  WS-A                    PIC S9(003)V9(009)  VALUE ZEROS.
002260     03  WS-B                    PIC S9(003)V9(009)  VALUE ZEROS.
002270     03  WS-DISTANCIA-KM         PIC S9(005)V9(006)  VALUE ZEROS.
002280 01  WSS-CALCULO-DIST-R          REDEFINES WSS-CALCULO-DIST.
002290     03  WSS-CALCULO-DIST-BYTES  PIC  X(107).
002300*
002310*----------------------------------------------------------------*
002320*    VARIAVEIS - MULTIPLICADOR DE DISTANCIA                      *
002330*----------------------------------------------------------------*
002340 01  WS-MULTIPLICACAO.
002350     03  WS-MULTIPLICADOR        PIC S9(003)V9(010)  VALUE ZEROS.
002360     03  WS-ARR-MULT-ENTRADA     PIC S9(005)V9(006)  VALUE ZEROS.
002370     03  WS-ARR-MULT-DIVISOR     PIC S9(005)V9(003)  VALUE ZEROS.
002380     03  WS-ARR-MULT-INT         PIC S9(015) COMP    VALUE ZEROS.
002390     03  WS-ARR-MULT-RESTO       PIC S9(015)V9(008)  VALUE ZEROS.
002400*
002410*----------------------------------------------------------------*
002420*    VARIAVEIS - ARREDONDAMENTO PARA CIMA (CEILING), 2 DECIMAIS  *
002430*    Usadas como "parametros" de RT-ARREDONDAR-CEILING - o       *
002440*    chamador carrega WS-ARR-ENTRADA e recolhe o resultado em    *
002450*    WS-ARR-SAIDA, igual se fosse um subprograma CALLado.        *
002460*----------------------------------------------------------------*
002470 01  WS-ARR-CEILING.
002480     03  WS-ARR-ENTRADA          PIC S9(011)V9(010)  VALUE ZEROS.
002490     03  WS-ARR-CENTAVOS         PIC S9(013) COMP    VALUE ZEROS.
002500     03  WS-ARR-RESTO            PIC S9(003)V9(008)  VALUE ZEROS.
002510     03  WS-ARR-SAIDA            PIC S9(009)V99      VALUE ZEROS.
002520 01  WS-ARR-CEILING-R            REDEFINES WS-ARR-CEILING.
002530     03  WS-ARR-CEILING-BYTES    PIC  X(051).
002540*
002550*----------------------------------------------------------------*
002560*    AREA DE ARQUIVOS NA WORKING
002570*----------------------------------------------------------------*
002580*  ---> ENTRADA
002590 COPY 'FD-FRETE-ENTRADA.CPY'     REPLACING ==::== BY == -WSE ==.
002600*
002610*  ---> PARAMETROS
002620 COPY 'FD-FRETE-PARAM.CPY'       REPLACING ==::== BY == -WSP ==.
002630*
002640*  ---> SAIDA
002650 COPY 'FD-FRETE-SAIDA.CPY'       REPLACING ==::== BY == -WSO ==.
002660*
002670*----------------------------------------------------------------*
002680*    AREAS DE COMUNICACAO COM SUBPROGRAMAS CHAMADOS              *
002690*----------------------------------------------------------------*
002700*
002710*  ---> Validador de coordenadas geograficas
002720 01  WSPT5900                    PIC X(08)           VALUE
002730                                                      'PT005900'.
002740 COPY 'VALIDA-GEO.CPY'           REPLACING ==::== BY == SBG ==.
002750*
002760*  ---> Emissor do resumo do lote
002770 01  WSPT5903                    PIC X(08)           VALUE
002780                                                      'PT005903'.
002790 COPY 'SUB-FRETE.CPY'            REPLACING ==::== BY == SBT ==.
002800*
002810*----------------------------------------------------------------*
002820 PROCEDURE                       DIVISION.
002830*================================================================*
002840 RT-PRINCIPAL                    SECTION.
002850*  ---> Processamento principal
002860*----------------------------------------------------------------*
002870*
002880     PERFORM RT-INICIALIZAR      THRU RT-INICIALIZARX.
002890*
002900     PERFORM RT-PROCESSAR        THRU RT-PROCESSARX
002910        UNTIL FIM-ARQ.
002920*
002930     PERFORM RT-FINALIZAR        THRU RT-FINALIZARX.
002940*
002950     GOBACK.
002960*
002970 RT-PRINCIPALX.
002980     EXIT.
002990*
003000*----------------------------------------------------------------*
003010 RT-INICIALIZAR                  SECTION.
003020*  ---> Inicializa areas, variaveis, abre arquivos e le os       *
003030*       parametros do lote (registro unico)                      *
003040*----------------------------------------------------------------*
003050*
003060     INITIALIZE WSS-AUXILIARES
003070                WSS-TOTAIS
003080                REG-WSE
003090                REG-WSP
003100                REG-WSO
003110                REG-SBG
003120                REG-SBT.
003130*
003140     PERFORM RT-ABRIR-ARQUIVOS   THRU RT-ABRIR-ARQUIVOSX.
003150*
003160     PERFORM RT-LER-PARAMETROS   THRU RT-LER-PARAMETROSX.
003170*
003180     PERFORM RT-LER-FRETE        THRU RT-LER-FRETEX.
003190*
003200 RT-INICIALIZARX.
003210     EXIT.
003220*
003230*----------------------------------------------------------------*
003240 RT-ABRIR-ARQUIVOS               SECTION.
003250*  ---> Abrir arquivos
003260*----------------------------------------------------------------*
003270*
003280*  ---> arquivo FRETE.ENTRADA
003290     OPEN INPUT ARQ-FRETE-ENTRADA.
003300*
003310     IF FS-FRETE-ENTRADA         EQUAL ZEROS
003320        CONTINUE
003330     ELSE
003340        MOVE 'Erro ao abrir arquivo FRETE.ENTRADA'
003350                                 TO WSS-MENSAGEM
003360        PERFORM RT-ABORTAR       THRU RT-ABORTARX
003370     END-IF.
003380*
003390*  ---> arquivo FRETE.PARAM
003400     OPEN INPUT ARQ-FRETE-PARAM.
003410*
003420     IF FS-FRETE-PARAM           EQUAL ZEROS
003430        CONTINUE
003440     ELSE
003450        MOVE 'Erro ao abrir arquivo FRETE.PARAM'
003460                                 TO WSS-MENSAGEM
003470        PERFORM RT-ABORTAR       THRU RT-ABORTARX
003480     END-IF.
003490*
003500*  ---> arquivo FRETE.SAIDA
003510     OPEN OUTPUT ARQ-FRETE-SAIDA.
003520*
003530     IF FS-FRETE-SAIDA           EQUAL ZEROS
003540        CONTINUE
003550     ELSE
003560        MOVE 'Erro ao abrir arquivo FRETE.SAIDA'
003570                                 TO WSS-MENSAGEM
003580        PERFORM RT-ABORTAR       THRU RT-ABORTARX
003590     END-IF.
003600*
003610 RT-ABRIR-ARQUIVOSX.
003620     EXIT.
003630*
003640*----------------------------------------------------------------*
003650 RT-LER-PARAMETROS               SECTION.
003660*  ---> Le o registro unico de parametros do lote                *
003670*----------------------------------------------------------------*
003680*
003690     READ ARQ-FRETE-PARAM
003700          NEXT
003710          INTO REG-WSP
003720       AT END
003730          MOVE 'Arquivo FRETE.PARAM vazio - lote abortado'
003740                                 TO WSS-MENSAGEM
003750          PERFORM RT-ABORTAR     THRU RT-ABORTARX
003760     END-READ.
003770*
003780     IF FS-FRETE-PARAM           EQUAL ZEROS OR '10'
003790        CONTINUE
003800     ELSE
003810        MOVE 'Erro ao ler arquivo FRETE.PARAM'
003820                                 TO WSS-MENSAGEM
003830        PERFORM RT-ABORTAR       THRU RT-ABORTARX
003840     END-IF.
003850*
003860     CLOSE ARQ-FRETE-PARAM.
003870*
003880 RT-LER-PARAMETROSX.
003890     EXIT.
003900*
003910*----------------------------------------------------------------*
003920 RT-PROCESSAR                    SECTION.
003930*  ---> Processamento - uma encomenda por iteracao               *
003940*----------------------------------------------------------------*
003950*
003960     PERFORM RT-TRATAR-FRETE     THRU RT-TRATAR-FRETEX.
003970*
003980 RT-PROCESSARX.
003990     EXIT.
004000*
004010*----------------------------------------------------------------*
004020 RT-LER-FRETE                    SECTION.
004030*  ---> Leitura arquivo FRETE.ENTRADA
004040*----------------------------------------------------------------*
004050*
004060     READ ARQ-FRETE-ENTRADA
004070          NEXT
004080          INTO REG-WSE
004090       AT END
004100          MOVE 'S'               TO WSS-FIM-ARQ
004110          GO TO RT-LER-FRETEX
004120     END-READ.
004130*
004140     IF FS-FRETE-ENTRADA         EQUAL ZEROS
004150        CONTINUE
004160     ELSE
004170        MOVE 'Erro ao ler arquivo FRETE.ENTRADA'
004180                                 TO WSS-MENSAGEM
004190        PERFORM RT-ABORTAR       THRU RT-ABORTARX
004200     END-IF.
004210*
004220 RT-LER-FRETEX.
004230     EXIT.
004240*
004250*----------------------------------------------------------------*
004260 RT-TRATAR-FRETE                 SECTION.
004270*  ---> Trata uma encomenda - valida, precifica, grava sida e    *
004280*       le a proxima                                             *
004290*----------------------------------------------------------------*
004300*
004310     ADD 1                       TO WSS-TOT-LIDOS.
004320     MOVE 'N'                    TO WSS-REJEITADO.
004330     MOVE SPACES                 TO WSS-TEXTO-ERRO.
004340*
004350     PERFORM RT-VALIDAR-COORDENADAS
004360                                 THRU RT-VALIDAR-COORDENADASX.
004370*
004380     IF WSS-REJEITADO            EQUAL 'N'
004390        PERFORM RT-CALCULAR-PESO-VOLUME
004400                                 THRU RT-CALCULAR-PESO-VOLUMEX
004410     END-IF.
004420*
004430     IF WSS-REJEITADO            EQUAL 'N'
004440        PERFORM RT-CALCULAR-PRECO
004450                                 THRU RT-CALCULAR-PRECOX
004460        PERFORM RT-CALCULAR-DISTANCIA
004470                                 THRU RT-CALCULAR-DISTANCIAX
004480        PERFORM RT-CALCULAR-MULTIPLICADOR
004490                                 THRU RT-CALCULAR-MULTIPLICADORX
004500        PERFORM RT-CALCULAR-PRECO-FINAL
004510                                 THRU RT-CALCULAR-PRECO-FINALX
004520        PERFORM RT-GRAVAR-ACEITO
004530                                 THRU RT-GRAVAR-ACEITOX
004540        ADD 1                    TO WSS-TOT-ACEITOS
004550        ADD SHPM-PRECO-TOTAL-WSO TO WSS-TOT-VALOR-GERAL
004560     ELSE
004570        PERFORM RT-GRAVAR-REJEITADO
004580                                 THRU RT-GRAVAR-REJEITADOX
004590        ADD 1                    TO WSS-TOT-REJEITADOS
004600     END-IF.
004610*
004620     PERFORM RT-LER-FRETE        THRU RT-LER-FRETEX.
004630*
004640 RT-TRATAR-FRETEX.
004650     EXIT.
004660*
004670*----------------------------------------------------------------*
004680 RT-VALIDAR-COORDENADAS          SECTION.
004690*  ---> Valida origem e destino contra a faixa parametrizada,    *
004700*       chamando o PT005900 uma vez para cada ponto              *
004710*----------------------------------------------------------------*
004720*
004730     MOVE SHPM-LAT-ORIGEM-WSE    TO LATITUDE-SBG.
004740     MOVE SHPM-LON-ORIGEM-WSE    TO LONGITUDE-SBG.
004750     MOVE PARM-LAT-MINIMA-WSP    TO LAT-MINIMA-SBG.
004760     MOVE PARM-LAT-MAXIMA-WSP    TO LAT-MAXIMA-SBG.
004770     MOVE PARM-LON-MINIMA-WSP    TO LON-MINIMA-SBG.
004780     MOVE PARM-LON-MAXIMA-WSP    TO LON-MAXIMA-SBG.
004790*
004800     CALL WSPT5900               USING REG-SBG.
004810*
004820     IF RETORNO-SBG              EQUAL 1
004830        MOVE 'S'                 TO WSS-REJEITADO
004840        MOVE MENSAGEM-SBG        TO WSS-TEXTO-ERRO
004850        GO TO RT-VALIDAR-COORDENADASX
004860     END-IF.
004870*
004880     MOVE SHPM-LAT-DESTINO-WSE   TO LATITUDE-SBG.
004890     MOVE SHPM-LON-DESTINO-WSE   TO LONGITUDE-SBG.
004900*
004910     CALL WSPT5900               USING REG-SBG.
004920*
004930     IF RETORNO-SBG              EQUAL 1
004940        MOVE 'S'                 TO WSS-REJEITADO
004950        MOVE MENSAGEM-SBG        TO WSS-TEXTO-ERRO
004960     END-IF.
004970*
004980 RT-VALIDAR-COORDENADASX.
004990     EXIT.
005000*
005010*----------------------------------------------------------------*
005020*  VERSAO 04 - R.ALMADA - 12.03.1992 - NORMALIZACAO DOS PACOTES  *RA120392
005030*              EM MULTIPLOS DE 50MM, COM LIMITE MAXIMO 1500MM    *RA120392
005040*----------------------------------------------------------------*
005050*  VERSAO 10 - M.QUEIROZ - 14.06.2006 - REQ-0427: REGISTRO COM   *MQ140606
005060*              SHPM-QTD-PACOTES MAIOR QUE 10 ESTOURAVA A TABELA  *MQ140606
005070*              SHPM-PACOTE-TAB (OCCURS 10) - PASSOU A REJEITAR O *MQ140606
005080*              FRETE ANTES DE PERCORRER A TABELA                *MQ140606
005090*----------------------------------------------------------------*MQ140606
005100 RT-CALCULAR-PESO-VOLUME         SECTION.
005110*  ---> Soma peso e volume de todos os pacotes da encomenda      *
005120*----------------------------------------------------------------*
005130*
005140     IF SHPM-QTD-PACOTES-WSE     GREATER 10
005150        MOVE 'S'                 TO WSS-REJEITADO
005160        MOVE 'Package count exceeds maximum supported value 10'
005170                                 TO WSS-TEXTO-ERRO
005180        GO TO RT-CALCULAR-PESO-VOLUMEX
005190     END-IF.
005200*
005210     MOVE ZEROS                  TO WS-PESO-TOTAL-G
005220                                     WS-VOLUME-TOTAL-M3.
005230     MOVE 1                      TO WSS-IND-PCT.
005240*
005250     PERFORM RT-TRATAR-PACOTE    THRU RT-TRATAR-PACOTEX
005260        UNTIL WSS-IND-PCT        GREATER SHPM-QTD-PACOTES-WSE
005270           OR WSS-REJEITADO      EQUAL 'S'.
005280*
005290 RT-CALCULAR-PESO-VOLUMEX.
005300     EXIT.
005310*
005320*----------------------------------------------------------------*
005330 RT-TRATAR-PACOTE                SECTION.
005340*  ---> Acumula peso e aciona a normalizacao de um pacote        *
005350*----------------------------------------------------------------*
005360*
005370     ADD PCT-PESO-GRAMAS-WSE (WSS-IND-PCT) TO WS-PESO-TOTAL-G.
005380*
005390     PERFORM RT-NORMALIZAR-PACOTE
005400                                 THRU RT-NORMALIZAR-PACOTEX.
005410*
005420     ADD 1                       TO WSS-IND-PCT.
005430*
005440 RT-TRATAR-PACOTEX.
005450     EXIT.
005460*
005470*----------------------------------------------------------------*
005480 RT-NORMALIZAR-PACOTE            SECTION.
005490*  ---> Arredonda os tres lados do pacote para multiplo de 50mm, *
005500*       rejeita se algum lado normalizado passar de 1500mm, e    *
005510*       acumula o volume do pacote                               *
005520*----------------------------------------------------------------*
005530*
005540     MOVE PCT-COMPR-MM-WSE (WSS-IND-PCT) TO WS-ARR-50-ENTRADA.
005550     PERFORM RT-ARREDONDAR-50    THRU RT-ARREDONDAR-50X.
005560     MOVE WS-ARR-50-SAIDA        TO WS-PCT-COMPR-NORM.
005570*
005580     IF WS-PCT-COMPR-NORM        GREATER 1500
005590        MOVE 'S'                 TO WSS-REJEITADO
005600        MOVE 'Length exceeds maximum allowed value 1500 mm'
005610                                 TO WSS-TEXTO-ERRO
005620        GO TO RT-NORMALIZAR-PACOTEX
005630     END-IF.
005640*
005650     MOVE PCT-LARGU-MM-WSE (WSS-IND-PCT) TO WS-ARR-50-ENTRADA.
005660     PERFORM RT-ARREDONDAR-50    THRU RT-ARREDONDAR-50X.
005670     MOVE WS-ARR-50-SAIDA        TO WS-PCT-LARGU-NORM.
005680*
005690     IF WS-PCT-LARGU-NORM        GREATER 1500
005700        MOVE 'S'                 TO WSS-REJEITADO
005710        MOVE 'Width exceeds maximum allowed value 1500 mm'
005720                                 TO WSS-TEXTO-ERRO
005730        GO TO RT-NORMALIZAR-PACOTEX
005740     END-IF.
005750*
005760     MOVE PCT-ALTUR-MM-WSE (WSS-IND-PCT) TO WS-ARR-50-ENTRADA.
005770     PERFORM RT-ARREDONDAR-50    THRU RT-ARREDONDAR-50X.
005780     MOVE WS-ARR-50-SAIDA        TO WS-PCT-ALTUR-NORM.
005790*
005800     IF WS-PCT-ALTUR-NORM        GREATER 1500
005810        MOVE 'S'                 TO WSS-REJEITADO
005820        MOVE 'Height exceeds maximum allowed value 1500 mm'
005830                                 TO WSS-TEXTO-ERRO
005840        GO TO RT-NORMALIZAR-PACOTEX
005850     END-IF.
005860*
005870     COMPUTE WS-PCT-VOLUME-M3 ROUNDED =
005880           (WS-PCT-COMPR-NORM * WS-PCT-LARGU-NORM *
005890            WS-PCT-ALTUR-NORM) / 1000000000.
005900*
005910     ADD WS-PCT-VOLUME-M3        TO WS-VOLUME-TOTAL-M3.
005920*
005930 RT-NORMALIZAR-PACOTEX.
005940     EXIT.
005950*
005960*----------------------------------------------------------------*
005970 RT-ARREDONDAR-50                SECTION.
005980*  ---> Arredonda WS-ARR-50-ENTRADA para o proximo multiplo de   *
005990*       50 (para cima); um valor ja exato em 50 fica inalterado  *
006000*----------------------------------------------------------------*
006010*
006020     DIVIDE WS-ARR-50-ENTRADA BY 50
006030            GIVING WS-ARR-50-SAIDA
006040            REMAINDER WS-ARR-50-RESTO.
006050*
006060     IF WS-ARR-50-RESTO          GREATER ZERO
006070        ADD 1                    TO WS-ARR-50-SAIDA
006080     END-IF.
006090*
006100     MULTIPLY WS-ARR-50-SAIDA BY 50.
006110*
006120 RT-ARREDONDAR-50X.
006130     EXIT.
006140*
006150*----------------------------------------------------------------*
006160 RT-CALCULAR-PRECO               SECTION.
006170*  ---> Preco por peso, preco por volume e preco base (o maior   *
006180*       entre os dois precos calculados e os dois pisos)         *
006190*----------------------------------------------------------------*
006200*
006210     COMPUTE WS-PESO-TOTAL-KG = WS-PESO-TOTAL-G / 1000.
006220*
006230     COMPUTE WS-PRECO-POR-PESO =
006240           WS-PESO-TOTAL-KG * PARM-CUSTO-KG-WSP.
006250*
006260     COMPUTE WS-PRECO-POR-VOLUME =
006270           WS-VOLUME-TOTAL-M3 * PARM-CUSTO-M3-WSP.
006280*
006290     MOVE WS-PRECO-POR-PESO      TO WS-PRECO-BASE.
006300*
006310     IF WS-PRECO-POR-VOLUME      GREATER WS-PRECO-BASE
006320        MOVE WS-PRECO-POR-VOLUME TO WS-PRECO-BASE
006330     END-IF.
006340*
006350     IF PARM-PRECO-MIN-PESO-WSP  GREATER WS-PRECO-BASE
006360        MOVE PARM-PRECO-MIN-PESO-WSP TO WS-PRECO-BASE
006370     END-IF.
006380*
006390     IF PARM-PRECO-MIN-VOL-WSP   GREATER WS-PRECO-BASE
006400        MOVE PARM-PRECO-MIN-VOL-WSP TO WS-PRECO-BASE
006410     END-IF.
006420*
006430 RT-CALCULAR-PRECOX.
006440     EXIT.
006450*
006460*----------------------------------------------------------------*
006470*  VERSAO 03 - R.ALMADA - 30.08.1990 - CRIACAO DO PARAGRAFO DE   *RA300890
006480*              CALCULO DE DISTANCIA - FORMULA DE HAVERSINE,      *RA300890
006490*              RAIO DA TERRA = 6371 KM                           *RA300890
006500*----------------------------------------------------------------*
006510 RT-CALCULAR-DISTANCIA           SECTION.
006520*  ---> Distancia em linha reta (grande circulo) entre origem e  *
006530*       destino da encomenda                                     *
006540*----------------------------------------------------------------*
006550*
006560     COMPUTE WS-LAT-ORIGEM-RAD  =
006570           SHPM-LAT-ORIGEM-WSE  * FUNCTION PI / 180.
006580*
006590     COMPUTE WS-LAT-DESTINO-RAD =
006600           SHPM-LAT-DESTINO-WSE * FUNCTION PI / 180.
006610*
006620     COMPUTE WS-LON-ORIGEM-RAD  =
006630           SHPM-LON-ORIGEM-WSE  * FUNCTION PI / 180.
006640*
006650     COMPUTE WS-LON-DESTINO-RAD =
006660           SHPM-LON-DESTINO-WSE * FUNCTION PI / 180.
006670*
006680     COMPUTE WS-DLA = WS-LAT-DESTINO-RAD - WS-LAT-ORIGEM-RAD.
006690*
006700     COMPUTE WS-DLO = WS-LON-DESTINO-RAD - WS-LON-ORIGEM-RAD.
006710*
006720*  ---> Seno ao quadrado de meia-diferenca, mais cossenos vezes  *
006730*       seno ao quadrado de meia-diferenca de longitude          *
006740     COMPUTE WS-A = FUNCTION SIN(WS-DLA / 2)
006750                  * FUNCTION SIN(WS-DLA / 2)
006760                  + FUNCTION COS(WS-LAT-ORIGEM-RAD)
006770                  * FUNCTION COS(WS-LAT-DESTINO-RAD)
006780                  * FUNCTION SIN(WS-DLO / 2)
006790                  * FUNCTION SIN(WS-DLO / 2).
006800*
006810     COMPUTE WS-B = 2 * FUNCTION ATAN(FUNCTION SQRT(WS-A) /
006820                                      FUNCTION SQRT(1 - WS-A)).
006830*
006840     COMPUTE WS-DISTANCIA-KM = 6371 * WS-B.
006850*
006860 RT-CALCULAR-DISTANCIAX.
006870     EXIT.
006880*
006890*----------------------------------------------------------------*
006900*  VERSAO 05 - C.FARIAS - 07.10.1994 - MULTIPLICADOR POR         *CF071094
006910*              DISTANCIA/DISTANCIA-MINIMA, ARREDONDADO PARA      *CF071094
006920*              CIMA EM 10 CASAS DECIMAIS                         *CF071094
006930*----------------------------------------------------------------*
006940 RT-CALCULAR-MULTIPLICADOR       SECTION.
006950*  ---> Sem adicional se a distancia nao supera a minima         *
006960*----------------------------------------------------------------*
006970*
006980     IF WS-DISTANCIA-KM NOT GREATER PARM-DIST-MINIMA-KM-WSP
006990        MOVE 1                   TO WS-MULTIPLICADOR
007000     ELSE
007010        MOVE WS-DISTANCIA-KM      TO WS-ARR-MULT-ENTRADA
007020        MOVE PARM-DIST-MINIMA-KM-WSP TO WS-ARR-MULT-DIVISOR
007030        PERFORM RT-ARREDONDAR-MULT
007040                                 THRU RT-ARREDONDAR-MULTX
007050     END-IF.
007060*
007070 RT-CALCULAR-MULTIPLICADORX.
007080     EXIT.
007090*
007100*----------------------------------------------------------------*
007110 RT-ARREDONDAR-MULT              SECTION.
007120*  ---> Arredonda o quociente ENTRADA/DIVISOR para cima (CEILING)*
007130*       em 10 casas decimais, sem usar FUNCTION nem ROUNDED      *
007140*       MODE - trunca a parte inteira em escala de 1E10 e soma   *
007150*       1 quando sobra resto                                     *
007160*----------------------------------------------------------------*
007170*
007180     COMPUTE WS-ARR-MULT-INT =
007190           (WS-ARR-MULT-ENTRADA * 10000000000)
007200           / WS-ARR-MULT-DIVISOR.
007210*
007220     COMPUTE WS-ARR-MULT-RESTO =
007230           ((WS-ARR-MULT-ENTRADA * 10000000000)
007240           / WS-ARR-MULT-DIVISOR) - WS-ARR-MULT-INT.
007250*
007260     IF WS-ARR-MULT-RESTO        GREATER ZERO
007270        ADD 1                    TO WS-ARR-MULT-INT
007280     END-IF.
007290*
007300     COMPUTE WS-MULTIPLICADOR = WS-ARR-MULT-INT / 10000000000.
007310*
007320 RT-ARREDONDAR-MULTX.
007330     EXIT.
007340*
007350*----------------------------------------------------------------*
007360*  VERSAO 07 - M.QUEIROZ - 14.06.2001 - PRECO FINAL E PRECO      *MQ140601
007370*              MINIMO SEMPRE ARREDONDADOS PARA O CENTAVO         *MQ140601
007380*              SEGUINTE (CEILING), NUNCA ANTES DESTE PONTO       *MQ140601
007390*----------------------------------------------------------------*
007400*  VERSAO 09 - M.QUEIROZ - 09.02.2006 - WS-PRECO-FINAL AMPLIADO  *MQ090206
007410*              PARA 10 CASAS DECIMAIS (IGUAL A WS-MULTIPLICADOR) *MQ090206
007420*              PARA NAO TRUNCAR CASAS ANTES DO CEILING           *MQ090206
007430*----------------------------------------------------------------*MQ090206
007440 RT-CALCULAR-PRECO-FINAL         SECTION.
007450*  ---> Aplica o multiplicador ao preco base e arredonda os dois *
007460*       valores de saida para 2 decimais                         *
007470*----------------------------------------------------------------*
007480*
007490     COMPUTE WS-PRECO-FINAL = WS-PRECO-BASE * WS-MULTIPLICADOR.
007500*
007510     MOVE WS-PRECO-FINAL          TO WS-ARR-ENTRADA.
007520     PERFORM RT-ARREDONDAR-CEILING
007530                                 THRU RT-ARREDONDAR-CEILINGX.
007540     MOVE WS-ARR-SAIDA            TO SHPM-PRECO-TOTAL-WSO.
007550*
007560     MOVE PARM-PRECO-MIN-PESO-WSP TO WS-ARR-ENTRADA.
007570     PERFORM RT-ARREDONDAR-CEILING
007580                                 THRU RT-ARREDONDAR-CEILINGX.
007590     MOVE WS-ARR-SAIDA            TO SHPM-PRECO-MINIMO-WSO.
007600*
007610     MOVE WS-DISTANCIA-KM          TO SHPM-DISTANCIA-KM-WSO.
007620*
007630 RT-CALCULAR-PRECO-FINALX.
007640     EXIT.
007650*
007660*----------------------------------------------------------------*
007670 RT-ARREDONDAR-CEILING           SECTION.
007680*  ---> Arredonda WS-ARR-ENTRADA para cima (CEILING) em 2 casas  *
007690*       decimais, devolvendo o resultado em WS-ARR-SAIDA - usada *
007700*       como se fosse um subprograma, via area de trabalho comum *
007710*  VERSAO 09 - M.QUEIROZ - 09.02.2006 - WS-ARR-ENTRADA/CENTAVOS/ *MQ090206
007720*              RESTO AMPLIADOS JUNTO COM WS-PRECO-FINAL, PARA    *MQ090206
007730*              NAO PERDER AS CASAS DO MULTIPLICADOR NESTE PONTO  *MQ090206
007740*----------------------------------------------------------------*
007750*
007760     COMPUTE WS-ARR-CENTAVOS = WS-ARR-ENTRADA * 100.
007770*
007780     COMPUTE WS-ARR-RESTO = (WS-ARR-ENTRADA * 100)
007790                           - WS-ARR-CENTAVOS.
007800*
007810     IF WS-ARR-RESTO             GREATER ZERO
007820        ADD 1                    TO WS-ARR-CENTAVOS
007830     END-IF.
007840*
007850     COMPUTE WS-ARR-SAIDA = WS-ARR-CENTAVOS / 100.
007860*
007870 RT-ARREDONDAR-CEILINGX.
007880     EXIT.
007890*
007900*----------------------------------------------------------------*
007910 RT-GRAVAR-ACEITO                SECTION.
007920*  ---> Monta e grava registro de SAIDA para encomenda aceita    *
007930*----------------------------------------------------------------*
007940*
007950     MOVE SHPM-NUMERO-WSE        TO SHPM-NUMERO-WSO.
007960     MOVE SHPM-MOEDA-WSE         TO SHPM-MOEDA-WSO.
007970     MOVE '0'                    TO SHPM-SITUACAO-WSO.
007980     MOVE SPACES                 TO SHPM-TEXTO-ERRO-WSO.
007990*
008000     WRITE REG-FDS               FROM REG-WSO.
008010*
008020     IF FS-FRETE-SAIDA           EQUAL ZEROS
008030        CONTINUE
008040     ELSE
008050        MOVE 'Erro ao gravar arquivo FRETE.SAIDA'
008060                                 TO WSS-MENSAGEM
008070        PERFORM RT-ABORTAR       THRU RT-ABORTARX
008080     END-IF.
008090*
008100 RT-GRAVAR-ACEITOX.
008110     EXIT.
008120*
008130*----------------------------------------------------------------*
008140 RT-GRAVAR-REJEITADO             SECTION.
008150*  ---> Monta e grava registro de SAIDA para encomenda rejeitada *
008160*----------------------------------------------------------------*
008170*
008180     MOVE SHPM-NUMERO-WSE        TO SHPM-NUMERO-WSO.
008190     MOVE SHPM-MOEDA-WSE         TO SHPM-MOEDA-WSO.
008200     MOVE ZEROS                  TO SHPM-PRECO-TOTAL-WSO
008210                                     SHPM-PRECO-MINIMO-WSO
008220                                     SHPM-DISTANCIA-KM-WSO.
008230     MOVE '1'                    TO SHPM-SITUACAO-WSO.
008240     MOVE WSS-TEXTO-ERRO         TO SHPM-TEXTO-ERRO-WSO.
008250*
008260     WRITE REG-FDS               FROM REG-WSO.
008270*
008280     IF FS-FRETE-SAIDA           EQUAL ZEROS
008290        CONTINUE
008300     ELSE
008310        MOVE 'Erro ao gravar arquivo FRETE.SAIDA'
008320                                 TO WSS-MENSAGEM
008330        PERFORM RT-ABORTAR       THRU RT-ABORTARX
008340     END-IF.
008350*
008360 RT-GRAVAR-REJEITADOX.
008370     EXIT.
008380*
008390*----------------------------------------------------------------*
008400 RT-FECHAR-ARQUIVOS              SECTION.
008410*  ---> Fecha arquivos
008420*----------------------------------------------------------------*
008430*
008440     CLOSE ARQ-FRETE-ENTRADA.
008450*
008460     IF FS-FRETE-ENTRADA         EQUAL ZEROS
008470        CONTINUE
008480     ELSE
008490        MOVE 'Erro ao fechar arquivo FRETE.ENTRADA'
008500                                 TO WSS-MENSAGEM
008510        PERFORM RT-ABORTAR       THRU RT-ABORTARX
008520     END-IF.
008530*
008540     CLOSE ARQ-FRETE-SAIDA.
008550*
008560     IF FS-FRETE-SAIDA           EQUAL ZEROS
008570        CONTINUE
008580     ELSE
008590        MOVE 'Erro ao fechar arquivo FRETE.SAIDA'
008600                                 TO WSS-MENSAGEM
008610        PERFORM RT-ABORTAR       THRU RT-ABORTARX
008620     END-IF.
008630*
008640 RT-FECHAR-ARQUIVOSX.
008650     EXIT.
008660*
008670*----------------------------------------------------------------*
008680 RT-GERAR-RESUMO                 SECTION.
008690*  ---> Chama o PT005903 para gravar o resumo do lote            *
008700*----------------------------------------------------------------*
008710*
008720     MOVE WSS-TOT-LIDOS          TO TOT-LIDOS-SBT.
008730     MOVE WSS-TOT-ACEITOS        TO TOT-ACEITOS-SBT.
008740     MOVE WSS-TOT-REJEITADOS     TO TOT-REJEITADOS-SBT.
008750     MOVE WSS-TOT-VALOR-GERAL    TO TOT-VALOR-GERAL-SBT.
008760*
008770     CALL WSPT5903               USING REG-SBT.
008780*
008790     IF RETORNO-SBT              EQUAL '00'
008800        CONTINUE
008810     ELSE
008820        MOVE MENSAGEM-SBT        TO WSS-MENSAGEM
008830        PERFORM RT-ABORTAR       THRU RT-ABORTARX
008840     END-IF.
008850*
008860 RT-GERAR-RESUMOX.
008870     EXIT.
008880*
008890*----------------------------------------------------------------*
008900 RT-FINALIZAR                    SECTION.
008910*  ---> Fecha arquivos, emite o resumo do lote e termina         *
008920*----------------------------------------------------------------*
008930*
008940     PERFORM RT-FECHAR-ARQUIVOS  THRU RT-FECHAR-ARQUIVOSX.
008950*
008960     PERFORM RT-GERAR-RESUMO     THRU RT-GERAR-RESUMOX.
008970*
008980 RT-FINALIZARX.
008990     EXIT.
009000*
009010*----------------------------------------------------------------*
009020 RT-ABORTAR                      SECTION.
009030*  ---> Interrompe o lote diante de erro irrecuperavel de        *
009040*       arquivo; exibe a mensagem e devolve o controle ao S.O.   *
009050*----------------------------------------------------------------*
009060*
009070     DISPLAY 'PT005000 - LOTE ABORTADO: ' WSS-MENSAGEM.
009080*
009090     GOBACK.
009100*
009110 RT-ABORTARX.
009120     EXIT.
009130*
009140*----------------------------------------------------------------*
009150*                   F I M  D O  P R O G R A M A
009160*----------------------------------------------------------------*
