000010*================================================================*
000020 IDENTIFICATION                  DIVISION.
000030*================================================================*
000040 PROGRAM-ID.                     PT005903.
000050 AUTHOR.                         J.MOTA.
000060 INSTALLATION.                   COOPFRETE - CPD CURITIBA.
000070 DATE-WRITTEN.                   16 FEV 1989.
000080 DATE-COMPILED.
000090 SECURITY.                       USO INTERNO - COOPFRETE.
000100*----------------------------------------------------------------*
000110*REMARKS.
000120*     *----------------------------------------------------------*
000130*     *#NOME     : PT005903 ---> RELATORIO -> RESUMO DO LOTE     *
000140*     *----------------------------------------------------------*
000150*     *#TIPO     : COBOL - SUBPROGRAMA CHAMADO POR CALL          *
000160*     *----------------------------------------------------------*
000170*     *#ANALISTA : J. MOTA                                       *
000180*     *----------------------------------------------------------*
000190*     *#FUNCAO   : GRAVAR NO ARQUIVO RESUMO.LOG O UNICO REGISTRO *
000200*     *            DE FECHAMENTO DO LOTE DE CALCULO DE FRETE,    *
000210*     *            COM OS TOTAIS DE CONTROLE RECEBIDOS VIA       *
000220*     *            LINKAGE DO PROGRAMA PRINCIPAL PT005000.       *
000230*     *----------------------------------------------------------*
000240*     * HISTORICO DE ALTERACOES                                  *
000250*     *----------------------------------------------------------*
000260*     * VERSAO 01 - J.MOTA     - 16.02.1989 - PROGRAMA ORIGINAL  *JM160289
000270*     * VERSAO 02 - R.ALMADA   - 14.07.1990 - REQ-0068: INCLUIDO *RA140790
000280*     *             O VALOR TOTAL GERAL NA LINHA DE RESUMO       *RA140790
000290*     *             (ANTES SO EXISTIAM AS TRES CONTAGENS)        *RA140790
000300*     * VERSAO 03 - S.PEIXOTO  - 09.02.1999 - REQ-0233: BUG DO   *SP090299
000310*     *             ANO 2000 - CAMPOS DE DATA NAO SAO USADOS     *SP090299
000320*     *             NESTE PROGRAMA; CERTIFICACAO Y2K SEM         *SP090299
000330*     *             ALTERACAO DE LAYOUT                          *SP090299
000340*     * VERSAO 04 - M.QUEIROZ  - 19.10.2002 - REQ-0340: CABECALHO*MQ191002
000350*     *             DO RELATORIO PASSOU A IDENTIFICAR O LOTE     *MQ191002
000360*     *             PELA DATA DE PROCESSAMENTO DO SISTEMA        *MQ191002
000370*     * VERSAO 05 - M.QUEIROZ  - 14.06.2006 - REQ-0428: REMOVIDO *MQ140606
000380*     *            O MNEMONICO C01/TOP-OF-FORM DO SPECIAL-NAMES -*MQ140606
000390*     *             RELATORIO E IMPRESSO SEM CONTROLE DE FORMUL- *MQ140606
000400*     *             ARIO; PARAGRAFO SPECIAL-NAMES REMOVIDO       *MQ140606
000410*     * VERSAO 06 - M.QUEIROZ - 27.07.2006 - REQ-0441: AUDITORIA *MQ270706
000420*     *             DE LAYOUT APONTOU REDEFINES DECORATIVAS COM  *MQ270706
000430*     *             TAMANHO DIFERENTE DO GRUPO REDEFINIDO        *MQ270706
000440*     *             (CAB-RESUMO-R E DET-RESUMO-R) - AMBAS        *MQ270706
000450*     *             CORRIGIDAS PARA O TAMANHO EXATO DO GRUPO     *MQ270706
000460*     * VERSAO 07 - M.QUEIROZ  - 04.08.2006 - REQ-0452: NORMA DO *MQ040806
000470*     *             CPD EXIGE SPECIAL-NAMES EM TODO PROGRAMA -   *MQ040806
000480*     *             VERSAO 05 REMOVEU O PARAGRAFO INTEIRO AO     *MQ040806
000490*     *             TIRAR O MNEMONICO C01/TOP-OF-FORM;           *MQ040806
000500*     *             RESTABELECIDO O PARAGRAFO, AGORA COM         *MQ040806
000510*     *             CURRENCY SIGN                                *MQ040806
000520*     *----------------------------------------------------------*MQ040806
000530*                                                                *MQ270706
000540*================================================================*
000550 ENVIRONMENT                     DIVISION.
000560*================================================================*
000570 CONFIGURATION                   SECTION.
000580*----------------------------------------------------------------*
000590 SPECIAL-NAMES.
000600     CURRENCY SIGN               IS '$'.
000610*----------------------------------------------------------------*
000620 INPUT-OUTPUT                    SECTION.
000630*----------------------------------------------------------------*
000640 FILE-CONTROL.
000650*
000660*  ---> Arquivo RESUMO DO LOTE (saida)
000670     SELECT REL-RESUMO           ASSIGN TO RESUMO
000680            ORGANIZATION         IS LINE SEQUENTIAL
000690            FILE STATUS          IS FS-RESUMO.
000700*
000710*================================================================*
000720 DATA                            DIVISION.
000730*================================================================*
000740 FILE                            SECTION.
000750*----------------------------------------------------------------*
000760 FD  REL-RESUMO.
000770 01  REG-RESUMO                  PIC X(120).
000780*
000790*----------------------------------------------------------------*
000800 WORKING-STORAGE                 SECTION.
000810*----------------------------------------------------------------*
000820 77  FILLER                      PIC  X(032)         VALUE
000830     'III  WORKING STORAGE SECTION III'.
000840*
000850 77  WSS-DATA-SISTEMA            PIC  9(006) COMP    VALUE ZEROS.
000860*
000870 01  WSS-AUXILIARES.
000880*
000890*----------------------------------------------------------------*
000900*    VARIAVEIS - FILE STATUS
000910*----------------------------------------------------------------*
000920     03  FS-RESUMO               PIC  X(002)         VALUE SPACES.
000930*
000940*----------------------------------------------------------------*
000950*    AREA DE DATA DO SISTEMA - PARA O CABECALHO DO RESUMO        *
000960*----------------------------------------------------------------*
000970 01  WSS-DATA-GRUPO.
000980     03  WSS-DATA-AAMMDD         PIC  9(006)         VALUE ZEROS.
000990 01  WSS-DATA-GRUPO-R            REDEFINES WSS-DATA-GRUPO.
001000     03  WSS-DATA-AA             PIC  9(002).
001010     03  WSS-DATA-MM             PIC  9(002).
001020     03  WSS-DATA-DD             PIC  9(002).
001030*
001040*----------------------------------------------------------------*
001050*    AREA LAY-OUT PARA RELATORIO DO RESUMO                       *
001060*  VERSAO 06 - M.QUEIROZ - 27.07.2006 - AS DUAS REDEFINES ABAIXO *MQ270706
001070*              (CABECALHO E DETALHE) ESTAVAM COM X(100), TAMANHO *MQ270706
001080*              DIFERENTE DO GRUPO REDEFINIDO - CORRIGIDAS PARA   *MQ270706
001090*              X(104) E X(096), RESPECTIVAMENTE                 *MQ270706
001100*----------------------------------------------------------------*
001110*
001120*  ---> CABECALHO
001130 01  CAB-RESUMO.
001140     03  FILLER                  PIC  X(018)         VALUE
001150                                          'RESUMO DO LOTE -  '.
001160     03  CAB-DD-RESUMO           PIC  9(002)          VALUE ZEROS.
001170     03  FILLER                  PIC  X(001)         VALUE '/'.
001180     03  CAB-MM-RESUMO           PIC  9(002)          VALUE ZEROS.
001190     03  FILLER                  PIC  X(001)         VALUE '/'.
001200     03  CAB-AA-RESUMO           PIC  9(002)          VALUE ZEROS.
001210     03  FILLER                  PIC  X(001)         VALUE ';'.
001220     03  FILLER                  PIC  X(020)          VALUE
001230                                          'PT005000 - FRETE'.
001240     03  FILLER                  PIC  X(057)         VALUE SPACES.
001250 01  CAB-RESUMO-R                REDEFINES CAB-RESUMO.
001260     03  CAB-BYTES               PIC  X(104).
001270*
001280*  ---> DETALHE
001290 01  DET-RESUMO.
001300     03  FILLER                  PIC  X(004)         VALUE SPACES.
001310     03  LIDOS-DET               PIC  ZZZZZ9         VALUE ZEROS.
001320     03  FILLER                  PIC  X(001)         VALUE ';'.
001330     03  ACEITOS-DET             PIC  ZZZZZ9         VALUE ZEROS.
001340     03  FILLER                  PIC  X(001)         VALUE ';'.
001350     03  REJEITADOS-DET          PIC  ZZZZZ9         VALUE ZEROS.
001360     03  FILLER                  PIC  X(001)         VALUE ';'.
001370     03  VALOR-GERAL-DET         PIC  ZZZZZZZZZZ9.99 VALUE ZEROS.
001380     03  FILLER                  PIC  X(057)         VALUE SPACES.
001390 01  DET-RESUMO-R                REDEFINES DET-RESUMO.
001400     03  DET-RESUMO-BYTES        PIC  X(096).
001410*
001420*----------------------------------------------------------------*
001430 LINKAGE                         SECTION.
001440*----------------------------------------------------------------*
001450*
001460     COPY 'SUB-FRETE.CPY'        REPLACING ==::== BY == LKS ==.
001470*----------------------------------------------------------------*
001480*  TOT-LIDOS-LKS      = registros lidos no lote                  *
001490*  TOT-ACEITOS-LKS    = registros aceitos (precificados)         *
001500*  TOT-REJEITADOS-LKS = registros rejeitados pela validacao      *
001510*  TOT-VALOR-GERAL-LKS= soma do preco total dos aceitos          *
001520*  RETORNO-LKS        = '00' - gravado com sucesso               *
001530*                       '09' - erro ao abrir/gravar/fechar       *
001540*  MENSAGEM-LKS       = texto do erro, se houver                 *
001550*----------------------------------------------------------------*
001560*
001570*================================================================*
001580 PROCEDURE                       DIVISION USING REG-LKS.
001590*================================================================*
001600 RT-PRINCIPAL                    SECTION.
001610*  ---> Processamento principal
001620*----------------------------------------------------------------*
001630*
001640     PERFORM RT-INICIALIZAR      THRU RT-INICIALIZARX.
001650*
001660     PERFORM RT-PROCESSAR        THRU RT-PROCESSARX.
001670*
001680     PERFORM RT-FINALIZAR        THRU RT-FINALIZARX.
001690*
001700     GOBACK.
001710*
001720 RT-PRINCIPALX.
001730     EXIT.
001740*
001750*----------------------------------------------------------------*
001760 RT-INICIALIZAR                  SECTION.
001770*  ---> Inicializa areas, abre arquivo e grava cabecalho         *
001780*----------------------------------------------------------------*
001790*
001800     MOVE '00'                   TO RETORNO-LKS.
001810     MOVE SPACES                 TO MENSAGEM-LKS.
001820*
001830     ACCEPT WSS-DATA-AAMMDD      FROM DATE.
001840     MOVE WSS-DATA-DD             TO CAB-DD-RESUMO.
001850     MOVE WSS-DATA-MM             TO CAB-MM-RESUMO.
001860     MOVE WSS-DATA-AA             TO CAB-AA-RESUMO.
001870*
001880     PERFORM RT-ABRIR-ARQUIVOS   THRU RT-ABRIR-ARQUIVOSX.
001890*
001900 RT-INICIALIZARX.
001910     EXIT.
001920*
001930*----------------------------------------------------------------*
001940 RT-ABRIR-ARQUIVOS               SECTION.
001950*  ---> Abrir arquivo e gravar cabecalho do resumo               *
001960*----------------------------------------------------------------*
001970*
001980     OPEN OUTPUT REL-RESUMO.
001990*
002000     IF FS-RESUMO                EQUAL ZEROS
002010        CONTINUE
002020     ELSE
002030        MOVE '09'                TO RETORNO-LKS
002040        MOVE 'Erro ao abrir arquivo RESUMO'
002050                                 TO MENSAGEM-LKS
002060        GO TO RT-ABRIR-ARQUIVOSX
002070     END-IF.
002080*
002090     WRITE REG-RESUMO            FROM CAB-RESUMO AFTER 1 LINE.
002100*
002110 RT-ABRIR-ARQUIVOSX.
002120     EXIT.
002130*
002140*----------------------------------------------------------------*
002150*  VERSAO 02 - R.ALMADA - 14.07.1990 - INCLUSAO DO VALOR TOTAL   *RA140790
002160*              GERAL NA LINHA DE DETALHE DO RESUMO               *RA140790
002170*----------------------------------------------------------------*
002180 RT-PROCESSAR                    SECTION.
002190*  ---> Monta e grava a unica linha de detalhe do resumo         *
002200*----------------------------------------------------------------*
002210*
002220     IF RETORNO-LKS              NOT EQUAL '00'
002230        GO TO RT-PROCESSARX
002240     END-IF.
002250*
002260     MOVE TOT-LIDOS-LKS          TO LIDOS-DET.
002270     MOVE TOT-ACEITOS-LKS        TO ACEITOS-DET.
002280     MOVE TOT-REJEITADOS-LKS     TO REJEITADOS-DET.
002290     MOVE TOT-VALOR-GERAL-LKS    TO VALOR-GERAL-DET.
002300*
002310     WRITE REG-RESUMO            FROM DET-RESUMO AFTER 1 LINE.
002320*
002330     IF FS-RESUMO                EQUAL ZEROS
002340        CONTINUE
002350     ELSE
002360        MOVE '09'                TO RETORNO-LKS
002370        MOVE 'Erro ao gravar detalhe do RESUMO'
002380                                 TO MENSAGEM-LKS
002390     END-IF.
002400*
002410 RT-PROCESSARX.
002420     EXIT.
002430*
002440*----------------------------------------------------------------*
002450 RT-FINALIZAR                    SECTION.
002460*  ---> Fecha arquivo
002470*----------------------------------------------------------------*
002480*
002490     CLOSE REL-RESUMO.
002500*
002510     IF FS-RESUMO                EQUAL ZEROS
002520        CONTINUE
002530     ELSE
002540        MOVE '09'                TO RETORNO-LKS
002550        MOVE 'Erro ao fechar arquivo RESUMO'
002560                                 TO MENSAGEM-LKS
002570     END-IF.
002580*
002590 RT-FINALIZARX.
002600     EXIT.
002610*
002620*----------------------------------------------------------------*
002630*                   F I M  D O  P R O G R A M A
002640*----------------------------------------------------------------*
