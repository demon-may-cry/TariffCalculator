000010*================================================================*
000020 IDENTIFICATION                  DIVISION.
000030*================================================================*
000040 PROGRAM-ID.                     PT005900.
000050 AUTHOR.                         J.MOTA.
000060 INSTALLATION.                   COOPFRETE - CPD CURITIBA.
000070 DATE-WRITTEN.                   14 FEV 1989.
000080 DATE-COMPILED.
000090 SECURITY.                       USO INTERNO - COOPFRETE.
000100*----------------------------------------------------------------*
000110*REMARKS.
000120*     *----------------------------------------------------------*
000130*     *#NOME     : PT005900 ---> VALIDAR COORDENADAS GEOGRAFICAS *
000140*     *----------------------------------------------------------*
000150*     *#TIPO     : COBOL - SUBPROGRAMA CHAMADO POR CALL          *
000160*     *----------------------------------------------------------*
000170*     *#ANALISTA : J. MOTA                                      *
000180*     *----------------------------------------------------------*
000190*     *#FUNCAO   : Validar se a latitude e a longitude de um     *
000200*     *            ponto (origem ou destino) de uma encomenda    *
000210*     *            estao dentro da faixa geografica atendida     *
000220*     *            pela COOPFRETE. Recebe os limites minimo e    *
000230*     *            maximo via LINKAGE - nao ha faixa fixa no     *
000240*     *            programa, pois os limites vem do arquivo de   *
000250*     *            parametros lido pelo PT005000.                *
000260*     *----------------------------------------------------------*
000270*     * HISTORICO DE ALTERACOES                                  *
000280*     *----------------------------------------------------------*
000290*     * VERSAO 01 - J.MOTA     - 14.02.1989 - PROGRAMA ORIGINAL  *JM140289
000300*     * VERSAO 02 - J.MOTA     - 03.09.1989 - AJUSTE MENSAGEM    *JM030989
000310*     *             DE ERRO PARA INCLUIR OS LIMITES CONFIGURADOS *JM030989
000320*     * VERSAO 03 - R.ALMADA   - 22.05.1991 - REQ-0091: FAIXA DE *RA220591
000330*     *             LONGITUDE PASSOU A SER PARAMETRIZAVEL (ANTES *RA220591
000340*     *             ERA FIXA PARA A REGIAO SUL)                  *RA220591
000350*     * VERSAO 04 - R.ALMADA   - 11.11.1993 - REQ-0144: CORRIGIDO*RA111193
000360*     *             ARREDONDAMENTO NA COMPARACAO DO LIMITE       *RA111193
000370*     *             SUPERIOR (FAIXA PASSOU A SER INCLUSIVA)      *RA111193
000380*     * VERSAO 05 - S.PEIXOTO  - 28.01.1999 - REQ-0233: BUG DO   *SP280199
000390*     *             ANO 2000 - CAMPOS DE DATA NAO SAO USADOS     *SP280199
000400*     *             NESTE PROGRAMA; REVISADO E LIBERADO SEM      *SP280199
000410*     *             ALTERACAO DE LAYOUT (CERTIFICACAO Y2K)       *SP280199
000420*     * VERSAO 06 - S.PEIXOTO  - 17.08.2001 - REQ-0301: MENSAGEM *SP170801
000430*     *             DE ERRO PASSOU A INFORMAR QUAL DOS DOIS      *SP170801
000440*     *             CAMPOS (LATITUDE OU LONGITUDE) FALHOU        *SP170801
000450*     * VERSAO 07 - M.QUEIROZ  - 05.03.2004 - REQ-0355: REVISAO  *MQ050304
000460*     *             GERAL DE COMENTARIOS, SEM MUDANCA DE REGRA   *MQ050304
000470*     * VERSAO 08 - M.QUEIROZ  - 18.11.2005 - REQ-0389: MENSAGEM *MQ181105
000480*     *             DE ERRO ESTAVA EM PORTUGUES, DIFERENTE DAS   *MQ181105
000490*     *             DEMAIS MENSAGENS DO LOTE PT005000 (SEMPRE EM *MQ181105
000500*     *             INGLES) - TEXTO CORRIGIDO E LAYOUT DA AREA DE*MQ181105
000510*     *             MONTAGEM AJUSTADO PARA FECHAR EM 60 BYTES    *MQ181105
000520*     * VERSAO 09 - M.QUEIROZ  - 14.06.2006 - REQ-0428: REMOVIDO *MQ140606
000530*     *            O MNEMONICO C01/TOP-OF-FORM DO SPECIAL-NAMES -*MQ140606
000540*     *             NAO HAVIA IMPRESSAO NESTE PROGRAMA, O        *MQ140606
000550*     *            MNEMONICO NUNCA FOI REFERENCIADO NA PROCEDURE *MQ140606
000560*     *             DIVISION. PARAGRAFO SPECIAL-NAMES REMOVIDO   *MQ140606
000570*     * VERSAO 10 - M.QUEIROZ - 27.07.2006 - REQ-0441: AUDITORIA *MQ270706
000580*     *             DE LAYOUT APONTOU REDEFINES DECORATIVAS COM  *MQ270706
000590*     *             TAMANHO MENOR QUE O GRUPO REDEFINIDO         *MQ270706
000600*     *             (WS-AUXILIARES-R E WS-FAIXA-GRUPO-R) - AMBAS *MQ270706
000610*     *             CORRIGIDAS PARA O TAMANHO EXATO DO GRUPO     *MQ270706
000620*     * VERSAO 11 - M.QUEIROZ  - 04.08.2006 - REQ-0452: NORMA DO *MQ040806
000630*     *             CPD EXIGE SPECIAL-NAMES EM TODO PROGRAMA -   *MQ040806
000640*     *             VERSAO 09 REMOVEU O PARAGRAFO INTEIRO AO     *MQ040806
000650*     *             TIRAR O MNEMONICO C01/TOP-OF-FORM;           *MQ040806
000660*     *             RESTABELECIDO O PARAGRAFO, AGORA COM         *MQ040806
000670*     *             CURRENCY SIGN                                *MQ040806
000680*     * VERSAO 12 - M.QUEIROZ  - 04.08.2006 - REQ-0453: MENSAGEM *MQ040806
000690*     *             DE ERRO DE LATITUDE SAIA COM DOIS ESPACOS    *MQ040806
000700*     *             ANTES DO TEXTO FIXO - O ROTULO E GRAVADO NUM *MQ040806
000710*     *            CAMPO DE TAMANHO FIXO (9 BYTES) E FICA SEMPRE *MQ040806
000720*     *             COMPLETADO COM BRANCOS PELO MOVE, QUALQUER   *MQ040806
000730*     *             QUE SEJA O TEXTO DO LITERAL; SO TIRAR O      *MQ040806
000740*     *             ESPACO DO LITERAL 'Latitude' NAO RESOLVE, E  *MQ040806
000750*     *            SO TIRAR O FILLER SEPARADOR QUEBRA 'Longitude'*MQ040806
000760*     *             (9 LETRAS, OCUPA O CAMPO TODO) - MONTAGEM DA *MQ040806
000770*     *             MENSAGEM PASSOU A USAR STRING ... DELIMITED  *MQ040806
000780*     *             BY SPACE NO ROTULO, QUE DESPREZA OS BRANCOS  *MQ040806
000790*     *             DE PREENCHIMENTO E COLOCA UM SO ESPACO APOS  *MQ040806
000800*     *             O ROTULO, EM QUALQUER TAMANHO DE PALAVRA     *MQ040806
000810*     *----------------------------------------------------------*MQ040806
000820*                                                                *MQ040806
000830*================================================================*
000840 ENVIRONMENT                     DIVISION.
000850*================================================================*
000860 CONFIGURATION                   SECTION.
000870*----------------------------------------------------------------*
000880 SPECIAL-NAMES.
000890     CURRENCY SIGN               IS '$'.
000900*----------------------------------------------------------------*
000910 DATA                            DIVISION.
000920*================================================================*
000930 WORKING-STORAGE                 SECTION.
000940*----------------------------------------------------------------*
000950 77  FILLER                      PIC  X(032)         VALUE
000960     'III  WORKING STORAGE SECTION III'.
000970*
000980*----------------------------------------------------------------*
000990*    VARIAVEIS - AUXILIARES PARA O TESTE DE FAIXA                *
001000*  VERSAO 10 - M.QUEIROZ - 27.07.2006 - REDEFINES ESTAVA COM     *MQ270706
001010*              X(003), 2 BYTES MENOR QUE O GRUPO (5 BYTES) -     *MQ270706
001020*              CORRIGIDO PARA X(005)                             *MQ270706
001030*----------------------------------------------------------------*
001040 01  WS-AUXILIARES.
001050     03  WSS-IND-FAIXA           PIC  9(001) COMP    VALUE ZEROS.
001060     03  WSS-QTD-FAIXAS          PIC  9(001) COMP    VALUE 2.
001070     03  WSS-ACHOU-ERRO          PIC  X(001)         VALUE 'N'.
001080 01  WS-AUXILIARES-R             REDEFINES WS-AUXILIARES.
001090     03  WSS-AUXILIARES-BYTES    PIC  X(005).
001100*
001110*----------------------------------------------------------------*
001120*    TABELA DE FAIXAS A VALIDAR - (1) LATITUDE  (2) LONGITUDE    *
001130*    Construida a partir dos campos da LINKAGE, para que a       *
001140*    mesma logica de comparacao sirva para os dois campos.       *
001150*  VERSAO 10 - M.QUEIROZ - 27.07.2006 - REDEFINES ESTAVA COM     *MQ270706
001160*              X(038), 14 BYTES MENOR QUE O GRUPO (52 BYTES) -   *MQ270706
001170*              CORRIGIDO PARA X(052)                             *MQ270706
001180*----------------------------------------------------------------*
001190 01  WS-FAIXA-GRUPO.
001200     03  WS-FAIXA-TAB            OCCURS 2 TIMES.
001210         05  WS-FAIXA-VALOR      PIC S9(003)V9(006)  VALUE ZEROS.
001220         05  WS-FAIXA-MINIMA     PIC S9(003)V9(001)  VALUE ZEROS.
001230         05  WS-FAIXA-MAXIMA     PIC S9(003)V9(001)  VALUE ZEROS.
001240         05  WS-FAIXA-ROTULO     PIC  X(009)         VALUE SPACES.
001250 01  WS-FAIXA-GRUPO-R            REDEFINES WS-FAIXA-GRUPO.
001260     03  WS-FAIXA-BYTES          PIC  X(052).
001270*
001280*----------------------------------------------------------------*
001290*    AREA PARA MONTAGEM DA MENSAGEM DE ERRO                      *
001300*  VERSAO 08 - M.QUEIROZ - 18.11.2005 - TEXTO FIXO PASSOU A SER  *MQ181105
001310*              O MESMO TEXTO EM INGLES USADO NAS DEMAIS MENSAGENS*MQ181105
001320*              DE ERRO DO LOTE (ANTES SAIA EM PORTUGUES, SO      *MQ181105
001330*              NESTE PROGRAMA) - FILLER FINAL REDUZIDO DE 16     *MQ181105
001340*              PARA 13 BYTES, PARA O GRUPO FECHAR EM 60 BYTES,   *MQ181105
001350*              DO MESMO TAMANHO DA REDEFINES E DE MENSAGEM-5900  *MQ181105
001360*  VERSAO 12 - M.QUEIROZ - 04.08.2006 - MONTAGEM POR CONCATENACAO*MQ040806
001370*              DE CAMPOS FIXOS SAIU DO GRUPO - WS-MSG-LIM-INF E  *MQ040806
001380*              WS-MSG-LIM-SUP FICARAM NUM SUBGRUPO PROPRIO, COM  *MQ040806
001390*              REDEFINES EM BYTES PARA AUDITORIA, E A MENSAGEM   *MQ040806
001400*              FINAL PASSOU A SER MONTADA POR STRING (VER        *MQ040806
001410*              RT-MONTAR-MENSAGEM), NAO MAIS POR POSICAO FIXA    *MQ040806
001420*----------------------------------------------------------------*MQ181105
001430 01  WS-MSG-MONTAGEM.
001440     03  WS-MSG-ROTULO           PIC  X(009)         VALUE SPACES.
001450     03  WS-MSG-TEXTO-FIXO       PIC  X(022)         VALUE
001460         'out of allowed range ['.
001470     03  WS-MSG-LIMITES.
001480         05  WS-MSG-LIM-INF      PIC  ---9.9         VALUE ZEROS.
001490         05  WS-MSG-LIM-SUP      PIC  ---9.9         VALUE ZEROS.
001500 01  WS-MSG-LIMITES-R            REDEFINES WS-MSG-LIMITES.
001510     03  WS-MSG-LIMITES-BYTES    PIC  X(012).
001520*
001530 01  WS-MSG-COMPLETA             PIC  X(060)         VALUE SPACES.
001540*
001550*----------------------------------------------------------------*
001560 LINKAGE                         SECTION.
001570*----------------------------------------------------------------*
001580*
001590     COPY 'VALIDA-GEO.CPY'       REPLACING ==::== BY == 5900 ==.
001600*----------------------------------------------------------------*
001610*  LATITUDE-5900 / LONGITUDE-5900   = ponto a validar            *
001620*  LAT-MINIMA-5900 / LAT-MAXIMA-5900 = faixa de latitude         *
001630*  LON-MINIMA-5900 / LON-MAXIMA-5900 = faixa de longitude        *
001640*  RETORNO-5900    = 0 - coordenadas dentro da faixa             *
001650*                   1 - coordenadas fora da faixa                *
001660*  MENSAGEM-5900   = texto do erro, preenchido so quando RETORNO *
001670*                    volta 1                                     *
001680*----------------------------------------------------------------*
001690*
001700*================================================================*
001710 PROCEDURE                       DIVISION USING REG-5900.
001720*================================================================*
001730 RT-PRINCIPAL                    SECTION.
001740*----------------------------------------------------------------*
001750*
001760     PERFORM RT-INICIALIZAR      THRU RT-INICIALIZARX.
001770*
001780     PERFORM RT-PROCESSAR        THRU RT-PROCESSARX.
001790*
001800     PERFORM RT-FINALIZAR        THRU RT-FINALIZARX.
001810*
001820     GOBACK.
001830*
001840 RT-PRINCIPALX.
001850     EXIT.
001860*
001870*----------------------------------------------------------------*
001880 RT-INICIALIZAR                  SECTION.
001890*  ---> Zera retorno e monta a tabela de faixas a comparar       *
001900*----------------------------------------------------------------*
001910*
001920     MOVE ZEROS                  TO RETORNO-5900.
001930     MOVE SPACES                 TO MENSAGEM-5900.
001940     MOVE 'N'                    TO WSS-ACHOU-ERRO.
001950*
001960     MOVE LATITUDE-5900           TO WS-FAIXA-VALOR  (1).
001970     MOVE LAT-MINIMA-5900         TO WS-FAIXA-MINIMA (1).
001980     MOVE LAT-MAXIMA-5900         TO WS-FAIXA-MAXIMA (1).
001990     MOVE 'Latitude '             TO WS-FAIXA-ROTULO (1).
002000*
002010     MOVE LONGITUDE-5900          TO WS-FAIXA-VALOR  (2).
002020     MOVE LON-MINIMA-5900         TO WS-FAIXA-MINIMA (2).
002030     MOVE LON-MAXIMA-5900         TO WS-FAIXA-MAXIMA (2).
002040     MOVE 'Longitude'             TO WS-FAIXA-ROTULO (2).
002050*
002060 RT-INICIALIZARX.
002070     EXIT.
002080*
002090*----------------------------------------------------------------*
002100 RT-PROCESSAR                    SECTION.
002110*  ---> Percorre a tabela de faixas ate achar erro ou terminar   *
002120*----------------------------------------------------------------*
002130*
002140     MOVE 1                      TO WSS-IND-FAIXA.
002150*
002160     PERFORM RT-TESTAR-FAIXA     THRU RT-TESTAR-FAIXAX
002170        UNTIL WSS-IND-FAIXA      GREATER WSS-QTD-FAIXAS
002180           OR WSS-ACHOU-ERRO     EQUAL 'S'.
002190*
002200 RT-PROCESSARX.
002210     EXIT.
002220*
002230*----------------------------------------------------------------*
002240*  VERSAO 04 - R.ALMADA - 11.11.1993 - FAIXA PASSOU A SER        *RA111193
002250*              INCLUSIVA NOS DOIS EXTREMOS (LESS/GREATER em vez  *RA111193
002260*              de LESS OR EQUAL/GREATER OR EQUAL)                *RA111193
002270*----------------------------------------------------------------*
002280 RT-TESTAR-FAIXA                 SECTION.
002290*----------------------------------------------------------------*
002300*
002310     IF WS-FAIXA-VALOR (WSS-IND-FAIXA) LESS
002320                                  WS-FAIXA-MINIMA (WSS-IND-FAIXA)
002330        OR WS-FAIXA-VALOR (WSS-IND-FAIXA) GREATER
002340                                  WS-FAIXA-MAXIMA (WSS-IND-FAIXA)
002350        MOVE 'S'                 TO WSS-ACHOU-ERRO
002360        MOVE 1                   TO RETORNO-5900
002370        PERFORM RT-MONTAR-MENSAGEM
002380                                 THRU RT-MONTAR-MENSAGEMX
002390     END-IF.
002400*
002410     ADD 1                       TO WSS-IND-FAIXA.
002420*
002430 RT-TESTAR-FAIXAX.
002440     EXIT.
002450*
002460*----------------------------------------------------------------*
002470*  VERSAO 06 - S.PEIXOTO - 17.08.2001 - MENSAGEM PASSOU A        *SP170801
002480*              INDICAR O ROTULO (LATITUDE/LONGITUDE) E A FAIXA   *SP170801
002490*  VERSAO 12 - M.QUEIROZ - 04.08.2006 - MONTAGEM PASSOU A USAR   *MQ040806
002500*              STRING COM DELIMITED BY SPACE NO ROTULO, PARA QUE*MQ040806
002510*              O SEPARADOR DEPOIS DO ROTULO FIQUE SEMPRE NUM SO  *MQ040806
002520*              ESPACO, SEJA O ROTULO 'Latitude' OU 'Longitude'   *MQ040806
002530*----------------------------------------------------------------*
002540 RT-MONTAR-MENSAGEM              SECTION.
002550*----------------------------------------------------------------*
002560*
002570     MOVE WS-FAIXA-ROTULO   (WSS-IND-FAIXA) TO WS-MSG-ROTULO.
002580     MOVE WS-FAIXA-MINIMA   (WSS-IND-FAIXA) TO WS-MSG-LIM-INF.
002590     MOVE WS-FAIXA-MAXIMA   (WSS-IND-FAIXA) TO WS-MSG-LIM-SUP.
002600*
002610     MOVE SPACES                             TO WS-MSG-COMPLETA.
002620     STRING WS-MSG-ROTULO       DELIMITED BY SPACE
002630            ' '                 DELIMITED BY SIZE
002640            WS-MSG-TEXTO-FIXO   DELIMITED BY SIZE
002650            WS-MSG-LIM-INF      DELIMITED BY SIZE
002660            ', '                DELIMITED BY SIZE
002670            WS-MSG-LIM-SUP      DELIMITED BY SIZE
002680            ']'                 DELIMITED BY SIZE
002690       INTO WS-MSG-COMPLETA.
002700*
002710     MOVE WS-MSG-COMPLETA                   TO MENSAGEM-5900.
002720*
002730 RT-MONTAR-MENSAGEMX.
002740     EXIT.
002750*
002760*----------------------------------------------------------------*
002770 RT-FINALIZAR                    SECTION.
002780*----------------------------------------------------------------*
002790*
002800     CONTINUE.
002810*
002820 RT-FINALIZARX.
002830     EXIT.
002840*
002850*----------------------------------------------------------------*
002860*                   F I M  D O  P R O G R A M A
002870*----------------------------------------------------------------*
